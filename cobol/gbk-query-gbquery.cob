000100* @package gbk
000200* @link    http://www.cmsvt.com
000300* @author  s waite <cmswest@sover.net>
000400* @copyright Copyright (c) 1994 cms <cmswest@sover.net>
000500* @license https://github.com/openemr/openemr/blob/master/LICENSE GNU General Public License 3
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. GBQUERY.
000800 AUTHOR. SWAITE.
000900 INSTALLATION. CMS VERMONT.
001000 DATE-WRITTEN. 06/15/94.
001100 DATE-COMPILED. TODAY.
001200 SECURITY. COMPANY CONFIDENTIAL - BATCH DEPARTMENT ONLY.
001300***************************************************************
001400*  CHANGE LOG - GBQUERY
001500*  ---------------------------------------------------------
001600*  06/15/94 SW   TKT 1103  FIRST CUT.  READS ENTRYOUT/REFOUT      TKT1103 
001700*                          BUILT BY GBLOAD, ANSWERS THE FOUR      TKT1103 
001800*                          LOOKUPS THE DESK ASKS FOR.             TKT1103 
001900*  06/29/94 SW   TKT 1103  ADDED MODE A (ALL AUTHORS, SORTED,     TKT1103 
002000*                          NO DUPLICATES ACROSS ENTRIES).         TKT1103 
002100*  07/13/94 SW   TKT 1110  ADDED MODE P (ALL PUBLICATIONS).       TKT1110 
002200*  07/27/94 SW   TKT 1117  ADDED MODE B (PUBLICATIONS BY ONE      TKT1117 
002300*                          AUTHOR) AND MODE T (AUTHORS OF ONE     TKT1117 
002400*                          PUBLICATION) - EXACT MATCH ON          TKT1117 
002500*                          AUTHOR, SUBSTRING MATCH ON TITLE,      TKT1117 
002600*                          FIRST HIT ONLY PER DESK REQUEST.       TKT1117 
002700*  08/10/94 SW   TKT 1124  CROSS-ENTRY AUTHOR DEDUP - SAME        TKT1124 
002800*                          SCREEN-FOR-DUPES SHAPE AS RRI245.      TKT1124 
002900*  10/05/94 RLD  TKT 1138  IN-MEMORY SORT REPLACED WITH THE       TKT1138 
003000*                          INSERTION-ON-WRITE SHAPE BELOW -       TKT1138 
003100*                          TABLE WAS COMING OUT OF ORDER WHEN     TKT1138 
003200*                          TWO KEYS TIED ON THE FIRST 10 BYTES.   TKT1138 
003300*  01/22/95 SW   TKT 1215  OUTPUT SWITCH ADDED - DESK CAN NOW     TKT1215 
003400*                          ASK FOR A RESLOUT FILE INSTEAD OF      TKT1215 
003500*                          SYSOUT, "File created: x" ON CLOSE.    TKT1215 
003600*  06/19/96 JMT  TKT 1320  WORK TABLE WIDENED FROM 500 TO 2000    TKT1320 
003700*                          ROWS - MODE A WAS TRUNCATING ON THE    TKT1320 
003800*                          FULL-YEAR LOAD.                        TKT1320 
003900*  12/02/98 SW   TKT 1450  Y2K - NO CENTURY-SENSITIVE DATE        TKT1450 
004000*                          FIELDS IN THIS PROGRAM.  NO CODE       TKT1450 
004100*                          CHANGE REQUIRED, SIGNED OFF PER Y2K    TKT1450 
004200*                          AUDIT.                                 TKT1450 
004300*  01/11/99 SW   TKT 1450  Y2K AUDIT CLOSEOUT - SEE ABOVE.        TKT1450 
004400*  04/08/00 JMT  TKT 1504  TRACE SWITCH (UPSI-0) ADDED, SAME AS   TKT1504 
004500*                          GBLOAD, FOR CHASING A BAD LOOKUP -     TKT1504 
004600*                          0005-START DISPLAYS THE MODE AND       TKT1504 
004700*                          TRIMMED ARGUMENT WHEN UPSI-0 IS ON.    TKT1504 
004800*  09/27/02 SW   TKT 1589  RESLOUT RECORD WIDENED TO 200 TO       TKT1589 
004900*                          MATCH THE LOADER'S TITLE/JOURNAL       TKT1589 
005000*                          WIDTH.                                 TKT1589 
005100*  03/15/05 SW   TKT 1651  MODE T SUBSTRING SEARCH NOW CASE-      TKT1651 
005200*                          SENSITIVE ON PURPOSE - DESK ASKED      TKT1651 
005300*                          FOR EXACT GENBANK CASING.              TKT1651 
005400*  08/22/06 RLD  TKT 1702  RESLOUT WAS OPENED OUTPUT, WHICH       TKT1702 
005500*                          WIPED THE FILE ON EVERY RUN.  DESK     TKT1702 
005600*                          WANTS REPEAT RUNS TO ACCUMULATE, SO    TKT1702 
005700*                          RESLOUT NOW OPENS EXTEND AND FALLS     TKT1702 
005800*                          BACK TO OUTPUT ONLY WHEN THE FILE      TKT1702 
005900*                          DOES NOT YET EXIST (STATUS 35).        TKT1702 
006000*  08/22/06 RLD  TKT 1703  DROPPED THE ENTRYIN SELECT/FD - NONE   TKT1703 
006100*                          OF THE FOUR LOOKUPS EVER OPENED OR     TKT1703 
006200*                          READ IT.  THE ENTRY RECORD GBLOAD      TKT1703 
006300*                          WRITES (LOCUS/ACCESSION/DEFINITION/    TKT1703 
006400*                          REF-COUNT) HAS NO ROLE IN ANY OF       TKT1703 
006500*                          THE AUTHOR/TITLE QUERIES - ALL FOUR    TKT1703 
006600*                          WORK FROM REFIN ALONE.                 TKT1703 
006700*  08/29/06 JMT  TKT 1704  P1 MISCOMPUTED ARG-LEN ON A BLANK      TKT1704 
006800*                          ARGUMENT (CAME OUT 1, NOT 0) AND ON    TKT1704 
006900*                          A FULL 200-BYTE ARGUMENT (CAME OUT     TKT1704 
007000*                          0, NOT 200).  REWORKED THE BACKWARD    TKT1704 
007100*                          SCAN TO STOP ON THE INDEX ITSELF       TKT1704 
007200*                          RATHER THAN A DERIVED LENGTH.          TKT1704 
007300*  11/02/06 RLD  TKT 1710  SAME BATCH LIBRARY AUDIT AS GBLOAD -   TKT1710 
007400*                          WORKING STORAGE RENAMED OFF THE        TKT1710 
007500*                          GENERIC "WS-" PREFIX TO THE SHOP'S     TKT1710 
007600*                          USUAL PER-AREA STEMS, AND EVERY        TKT1710 
007700*                          PARAGRAPH RENUMBERED INTO THE P-       TKT1710 
007800*                          SERIES WITH -EXIT RESERVED FOR THE     TKT1710 
007900*                          RANGE TERMINATOR.  TWO DECLARED-BUT-   TKT1710 
008000*                          UNUSED 77-LEVELS DROPPED (ENTRY-SIDE   TKT1710 
008100*                          EOF SWITCH AND A MATCH-LENGTH          TKT1710 
008200*                          COUNTER LEFT OVER FROM AN EARLIER      TKT1710 
008300*                          DRAFT OF MODE T) - NO LOGIC CHANGE.    TKT1710 
008400***************************************************************
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM
008900     CLASS GBK-ALPHA IS "A" THRU "Z"
009000     UPSI-0 ON STATUS IS GBK-TRACE-ON
009100     UPSI-0 OFF STATUS IS GBK-TRACE-OFF.
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400
009500     SELECT GBKPARM ASSIGN TO "S40" ORGANIZATION
009600         LINE SEQUENTIAL.
009700
009800     SELECT REFIN    ASSIGN TO "S35" ORGANIZATION
009900         LINE SEQUENTIAL.
010000
010100     SELECT RESLOUT ASSIGN TO RESL-PATH ORGANIZATION
010200         LINE SEQUENTIAL
010300         FILE STATUS IS FS-RESL.
010400
010500 DATA DIVISION.
010600
010700 FILE SECTION.
010800
010900 FD  GBKPARM.
011000     COPY gbkqryp.CPY IN "C:\CMS\COPYLIB\GBK".
011100
011200 FD  REFIN.
011300     COPY gbkref.CPY IN "C:\CMS\COPYLIB\GBK".
011400
011500 FD  RESLOUT.
011600 01  RESLWK01.
011700     02  RESL-LINE                PIC X(200).
011800     02  FILLER                   PIC X(04).
011900 01  RESLWK01-VIEW REDEFINES RESLWK01.
012000     02  RESL-LINE-PREFIX12       PIC X(12).
012100     02  RESL-LINE-BODY           PIC X(188).
012200     02  FILLER                   PIC X(04).
012300
012400 WORKING-STORAGE SECTION.
012500*=======================*
012600 77  FS-RESL                      PIC XX      VALUE SPACES.
012700 77  REF-EOF-SW                   PIC X      VALUE "N".
012800     88  REF-AT-EOF                           VALUE "Y".
012900     88  REF-NOT-EOF                          VALUE "N".
013000 77  HIT-SW                       PIC X      VALUE "N".
013100     88  HIT-FOUND                            VALUE "Y".
013200     88  HIT-NOT-FOUND                        VALUE "N".
013300 77  RESL-OPEN-SW                 PIC X      VALUE "N".
013400     88  RESL-IS-OPEN                         VALUE "Y".
013500     88  RESL-NOT-OPEN                        VALUE "N".
013600
013700 01  RESL-PATH                    PIC X(80).
013800
013900*----------- WORK TABLE FOR THE SORTED, DEDUPED RESULT LIST ----
014000*    INSERTION-ON-WRITE PER TKT 1138 - NOT THE SORT VERB, THIS
014100*    SHOP RAN WITHOUT A SORT UTILITY SLOT ON THE NIGHT BATCH.
014200 77  RSLT-CNT                     PIC 9(4)  COMP VALUE 0.
014300 77  RSLT-MAX                     PIC 9(4)  COMP VALUE 2000.
014400 01  RSLT-TAB.
014500     02  RSLT-ENT OCCURS 2000 TIMES
014600                                  PIC X(200).
014700 01  RSLT-TAB-VIEW REDEFINES RSLT-TAB.
014800     02  RSLT-ENT-V OCCURS 2000 TIMES.
014900         03  RSLT-KEY80           PIC X(80).
015000         03  RSLT-REST            PIC X(120).
015100
015200*----------- SUBSCRIPTS AND COMPARE WORK (COMP PER STANDARD) ---
015300 77  SCAN-IX                      PIC 9(4)  COMP VALUE 0.
015400 77  INS-IX                       PIC 9(4)  COMP VALUE 0.
015500 77  MOVE-IX                      PIC 9(4)  COMP VALUE 0.
015600 77  AUTH-IX                      PIC 9(3)  COMP VALUE 0.
015700 77  SRCH-IX                      PIC 9(4)  COMP VALUE 0.
015800 77  ARG-LEN                      PIC 9(4)  COMP VALUE 0.
015900
016000*----------- LOOKUP ARGUMENT -------------------------------------
016100 01  ARG-TEXT                     PIC X(200).
016200 01  ARG-DISP                     PIC X(200).
016300
016400 01  CAND                         PIC X(200).
016500 01  CAND-VIEW REDEFINES CAND.
016600     02  CAND-KEY80               PIC X(80).
016700     02  CAND-REST                PIC X(120).
016800
016900 PROCEDURE DIVISION.
017000
017100 0005-START.
017200     OPEN INPUT GBKPARM.
017300     READ GBKPARM
017400       AT END
017500         DISPLAY "GBQUERY - NO RUN PARAMETERS SUPPLIED"
017600         MOVE 1 TO RETURN-CODE
017700         STOP RUN
017800     END-READ
017900     MOVE GBKQY-ARG TO ARG-TEXT.
018000     CLOSE GBKPARM.
018100     PERFORM P1 THRU P1-EXIT.
018200
018300     IF GBK-TRACE-ON
018400         DISPLAY "GBQUERY TRACE - MODE " GBKQY-MODE
018500             " ARG " ARG-DISP(1:ARG-LEN)
018600     END-IF
018700
018800     SET RESL-NOT-OPEN TO TRUE
018900     IF GBKQY-OUTSW = "Y"
019000         MOVE GBKQY-OUTFILE TO RESL-PATH
019100         OPEN EXTEND RESLOUT
019200         IF FS-RESL = "35"
019300             OPEN OUTPUT RESLOUT
019400         END-IF
019500         IF FS-RESL NOT = "00"
019600             DISPLAY "GBQUERY - CANNOT OPEN RESULT FILE "
019700                 RESL-PATH
019800             MOVE 1 TO RETURN-CODE
019900             STOP RUN
020000         END-IF
020100         SET RESL-IS-OPEN TO TRUE
020200     END-IF
020300
020400     MOVE 0 TO RSLT-CNT
020500
020600     EVALUATE GBKQY-MODE
020700         WHEN "A"
020800             DISPLAY "Authors found:"
020900             PERFORM P2 THRU P2-EXIT
021000         WHEN "P"
021100             DISPLAY "Publications found:"
021200             PERFORM P3 THRU P3-EXIT
021300         WHEN "B"
021400             PERFORM P4 THRU P4-EXIT
021500             IF RSLT-CNT = 0
021600                 DISPLAY "No publications found for "
021700                     ARG-DISP(1:ARG-LEN)
021800                 DISPLAY "Type the author's name exactly as it "
021900                     "appears in the GenBank file."
022000             ELSE
022100                 DISPLAY "Publications by "
022200                     ARG-DISP(1:ARG-LEN) ":"
022300             END-IF
022400         WHEN "T"
022500             PERFORM P5 THRU P5-EXIT
022600             IF RSLT-CNT = 0
022700                 DISPLAY "No authors found for "
022800                     ARG-DISP(1:ARG-LEN)
022900             ELSE
023000                 DISPLAY "Authors of " ARG-DISP(1:ARG-LEN)
023100                     ":"
023200             END-IF
023300         WHEN OTHER
023400             DISPLAY "GBQUERY - UNKNOWN MODE " GBKQY-MODE
023500             MOVE 1 TO RETURN-CODE
023600             STOP RUN
023700     END-EVALUATE
023800
023900     PERFORM P8 THRU P8-EXIT
024000
024100     IF RESL-IS-OPEN
024200         CLOSE RESLOUT
024300     END-IF
024400
024500     MOVE 0 TO RETURN-CODE.
024600     STOP RUN.
024700
024800***************************************************************
024900*  P1 - RIGHT-TRIMS GBKQY-ARG (LEFT-JUSTIFIED IN THE PARAMETER
025000*  RECORD) FOR USE IN HEADERS, MESSAGES, AND THE SUBSTRING
025100*  SEARCH - LEAVES THE LENGTH IN ARG-LEN AND THE TRIMMED TEXT
025200*  IN ARG-DISP.
025300*  TKT 1704 - SRCH-IX IS THE CANDIDATE LENGTH ITSELF, WALKED
025400*  BACKWARD FROM 200 TO 0; THE OLD VERSION DERIVED A SEPARATE
025500*  LENGTH FROM A FORWARD COUNTER AND WAS OFF BY ONE AT BOTH
025600*  ENDS OF THE RANGE (ALL-BLANK AND FULLY-POPULATED ARGUMENTS).
025700***************************************************************
025800 P1.
025900     MOVE 200 TO SRCH-IX
026000     PERFORM P1-1 THRU P1-1-EXIT
026100         UNTIL SRCH-IX = 0
026200         OR ARG-TEXT(SRCH-IX:1) NOT = SPACE
026300     MOVE SRCH-IX TO ARG-LEN
026400     MOVE SPACE TO ARG-DISP
026500     IF ARG-LEN > 0
026600         MOVE ARG-TEXT(1:ARG-LEN)
026700             TO ARG-DISP(1:ARG-LEN)
026800     END-IF.
026900 P1-EXIT.
027000     EXIT.
027100 P1-1.
027200     SUBTRACT 1 FROM SRCH-IX.
027300 P1-1-EXIT.
027400     EXIT.
027500
027600***************************************************************
027700*  P2 - EVERY AUTHOR NAME THAT APPEARS ON ANY REFERENCE, ONE
027800*  LINE EACH, NO DUPLICATES, ASCENDING ORDER.
027900***************************************************************
028000 P2.
028100     OPEN INPUT REFIN
028200     SET REF-NOT-EOF TO TRUE
028300     PERFORM P2-1 THRU P2-1-EXIT
028400         UNTIL REF-AT-EOF
028500     CLOSE REFIN.
028600 P2-EXIT.
028700     EXIT.
028800 P2-1.
028900     READ REFIN INTO REFWK01
029000       AT END
029100         SET REF-AT-EOF TO TRUE
029200         GO TO P2-1-EXIT
029300     END-READ
029400     MOVE 0 TO AUTH-IX
029500     PERFORM P2-2 THRU P2-2-EXIT
029600         UNTIL AUTH-IX >= REF-AUTHOR-COUNT.
029700 P2-1-EXIT.
029800     EXIT.
029900 P2-2.
030000     ADD 1 TO AUTH-IX
030100     MOVE REF-AUTHOR-TAB(AUTH-IX) TO CAND
030200     PERFORM P7 THRU P7-EXIT.
030300 P2-2-EXIT.
030400     EXIT.
030500
030600***************************************************************
030700*  P3 - EVERY REFERENCE TITLE, ONE LINE EACH, NO DUPLICATES,
030800*  ASCENDING ORDER.
030900***************************************************************
031000 P3.
031100     OPEN INPUT REFIN
031200     SET REF-NOT-EOF TO TRUE
031300     PERFORM P3-1 THRU P3-1-EXIT
031400         UNTIL REF-AT-EOF
031500     CLOSE REFIN.
031600 P3-EXIT.
031700     EXIT.
031800 P3-1.
031900     READ REFIN INTO REFWK01
032000       AT END
032100         SET REF-AT-EOF TO TRUE
032200         GO TO P3-1-EXIT
032300     END-READ
032400     MOVE REF-TITLE TO CAND
032500     PERFORM P7 THRU P7-EXIT.
032600 P3-1-EXIT.
032700     EXIT.
032800
032900***************************************************************
033000*  P4 - TITLES OF EVERY PUBLICATION CARRYING THE AUTHOR NAMED
033100*  IN GBKQY-ARG.  EXACT MATCH, AS PER THE DESK'S REQUEST - NO
033200*  WILDCARD ON THIS ONE.
033300***************************************************************
033400 P4.
033500     OPEN INPUT REFIN
033600     SET REF-NOT-EOF TO TRUE
033700     PERFORM P4-1 THRU P4-1-EXIT
033800         UNTIL REF-AT-EOF
033900     CLOSE REFIN.
034000 P4-EXIT.
034100     EXIT.
034200 P4-1.
034300     READ REFIN INTO REFWK01
034400       AT END
034500         SET REF-AT-EOF TO TRUE
034600         GO TO P4-1-EXIT
034700     END-READ
034800     SET HIT-NOT-FOUND TO TRUE
034900     MOVE 0 TO AUTH-IX
035000     PERFORM P4-2 THRU P4-2-EXIT
035100         UNTIL AUTH-IX >= REF-AUTHOR-COUNT
035200         OR HIT-FOUND
035300     IF HIT-FOUND
035400         MOVE REF-TITLE TO CAND
035500         PERFORM P7 THRU P7-EXIT
035600     END-IF.
035700 P4-1-EXIT.
035800     EXIT.
035900 P4-2.
036000     ADD 1 TO AUTH-IX
036100     IF REF-AUTHOR-TAB(AUTH-IX) = ARG-TEXT(1:60)
036200         SET HIT-FOUND TO TRUE
036300     END-IF.
036400 P4-2-EXIT.
036500     EXIT.
036600
036700***************************************************************
036800*  P5 - AUTHORS OF THE FIRST PUBLICATION WHOSE TITLE CONTAINS
036900*  THE TEXT NAMED IN GBKQY-ARG ANYWHERE IN THE TITLE -
037000*  SUBSTRING MATCH, FIRST HIT ONLY, PER TKT 1117.
037100***************************************************************
037200 P5.
037300     OPEN INPUT REFIN
037400     SET REF-NOT-EOF TO TRUE
037500     SET HIT-NOT-FOUND TO TRUE
037600     PERFORM P5-1 THRU P5-1-EXIT
037700         UNTIL REF-AT-EOF
037800     CLOSE REFIN.
037900 P5-EXIT.
038000     EXIT.
038100 P5-1.
038200     READ REFIN INTO REFWK01
038300       AT END
038400         SET REF-AT-EOF TO TRUE
038500         GO TO P5-1-EXIT
038600     END-READ
038700     PERFORM P6 THRU P6-EXIT
038800     IF HIT-FOUND
038900         MOVE 0 TO AUTH-IX
039000         PERFORM P5-2 THRU P5-2-EXIT
039100             UNTIL AUTH-IX >= REF-AUTHOR-COUNT
039200         SET REF-AT-EOF TO TRUE
039300     END-IF.
039400 P5-1-EXIT.
039500     EXIT.
039600 P5-2.
039700     ADD 1 TO AUTH-IX
039800     MOVE REF-AUTHOR-TAB(AUTH-IX) TO CAND
039900     PERFORM P7 THRU P7-EXIT.
040000 P5-2-EXIT.
040100     EXIT.
040200
040300***************************************************************
040400*  P6 - IS ARG-TEXT PRESENT ANYWHERE IN REF-TITLE?  HAND-
040500*  ROLLED, NO INSPECT TALLYING - THE ARGUMENT CAN BE ANY
040600*  LENGTH UP TO 200 SO A FIXED TALLYING CLAUSE WON'T DO.
040700***************************************************************
040800 P6.
040900     SET HIT-NOT-FOUND TO TRUE
041000     PERFORM P1 THRU P1-EXIT
041100     IF ARG-LEN = 0
041200         GO TO P6-EXIT
041300     END-IF
041400     MOVE 1 TO SRCH-IX
041500     PERFORM P6-1 THRU P6-1-EXIT
041600         UNTIL HIT-FOUND
041700         OR SRCH-IX > 200 - ARG-LEN + 1.
041800 P6-EXIT.
041900     EXIT.
042000 P6-1.
042100     IF REF-TITLE(SRCH-IX:ARG-LEN) =
042200         ARG-TEXT(1:ARG-LEN)
042300         SET HIT-FOUND TO TRUE
042400     ELSE
042500         ADD 1 TO SRCH-IX
042600     END-IF.
042700 P6-1-EXIT.
042800     EXIT.
042900
043000***************************************************************
043100*  P7 - ADDS CAND TO RSLT-TAB IN ASCENDING ORDER, SKIPPING IT
043200*  IF ALREADY PRESENT.  SAME NESTED SCREEN-FOR-DUPES/INSERT
043300*  SHAPE AS RRI245 C1/C2, KEPT IN MEMORY INSTEAD OF A SORT
043400*  STEP PER TKT 1138.
043500***************************************************************
043600 P7.
043700     IF CAND = SPACE
043800         GO TO P7-EXIT
043900     END-IF
044000     SET HIT-NOT-FOUND TO TRUE
044100     MOVE 0 TO SCAN-IX
044200     PERFORM P7-1 THRU P7-1-EXIT
044300         UNTIL SCAN-IX >= RSLT-CNT
044400         OR HIT-FOUND
044500     IF HIT-FOUND
044600         GO TO P7-EXIT
044700     END-IF
044800     IF RSLT-CNT >= RSLT-MAX
044900         DISPLAY "GBQUERY - RESULT TABLE FULL, DROPPED "
045000             CAND
045100         GO TO P7-EXIT
045200     END-IF
045300     MOVE 0 TO INS-IX
045400     PERFORM P7-2 THRU P7-2-EXIT
045500         UNTIL INS-IX >= RSLT-CNT
045600         OR CAND < RSLT-ENT(INS-IX + 1)
045700     MOVE RSLT-CNT TO MOVE-IX
045800     PERFORM P7-3 THRU P7-3-EXIT
045900         UNTIL MOVE-IX <= INS-IX
046000     MOVE CAND TO RSLT-ENT(INS-IX + 1)
046100     ADD 1 TO RSLT-CNT.
046200 P7-EXIT.
046300     EXIT.
046400 P7-1.
046500     ADD 1 TO SCAN-IX
046600     IF RSLT-ENT(SCAN-IX) = CAND
046700         SET HIT-FOUND TO TRUE
046800     END-IF.
046900 P7-1-EXIT.
047000     EXIT.
047100 P7-2.
047200     ADD 1 TO INS-IX.
047300 P7-2-EXIT.
047400     EXIT.
047500 P7-3.
047600     MOVE RSLT-ENT(MOVE-IX) TO RSLT-ENT(MOVE-IX
047700         + 1)
047800     SUBTRACT 1 FROM MOVE-IX.
047900 P7-3-EXIT.
048000     EXIT.
048100
048200***************************************************************
048300*  P8 - EMITS THE FINISHED TABLE EITHER TO RESLOUT OR TO
048400*  SYSOUT, PER GBKQY-OUTSW.
048500***************************************************************
048600 P8.
048700     MOVE 0 TO SCAN-IX
048800     PERFORM P8-1 THRU P8-1-EXIT
048900         UNTIL SCAN-IX >= RSLT-CNT.
049000 P8-EXIT.
049100     EXIT.
049200 P8-1.
049300     ADD 1 TO SCAN-IX
049400     IF RESL-IS-OPEN
049500         MOVE RSLT-ENT(SCAN-IX) TO RESL-LINE
049600         WRITE RESLWK01
049700         DISPLAY "File created: " RESL-PATH
049800     ELSE
049900         DISPLAY RSLT-ENT(SCAN-IX)
050000     END-IF.
050100 P8-1-EXIT.
050200     EXIT.
