000100* @package gbk
000200* @link    http://www.cmsvt.com
000300* @author  s waite <cmswest@sover.net>
000400* @copyright Copyright (c) 1994 cms <cmswest@sover.net>
000500* @license https://github.com/openemr/openemr/blob/master/LICENSE GNU General Public License 3
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. GBLOAD.
000800 AUTHOR. SWAITE.
000900 INSTALLATION. CMS VERMONT.
001000 DATE-WRITTEN. 06/10/94.
001100 DATE-COMPILED. TODAY.
001200 SECURITY. COMPANY CONFIDENTIAL - BATCH DEPARTMENT ONLY.
001300***************************************************************
001400*  CHANGE LOG - GBLOAD
001500*  ---------------------------------------------------------
001600*  06/10/94 SW   TKT 1102  FIRST CUT.  READS THE GBKDIR LISTING   TKT1102 
001700*                          AND THE .GBFF FILES IT NAMES, BUILDS   TKT1102 
001800*                          ENTRYOUT/REFOUT FOR GBQUERY.           TKT1102 
001900*  06/22/94 SW   TKT 1102  ADDED DEFINITION CONTINUATION FOLD.    TKT1102 
002000*  07/05/94 SW   TKT 1109  ADDED REFERENCE/AUTHORS/TITLE/         TKT1109 
002100*                          JOURNAL/PUBMED HANDLING.               TKT1109 
002200*  07/19/94 SW   TKT 1109  AUTHOR LIST SPLIT ON ", " AND " AND ". TKT1109 
002300*  08/02/94 SW   TKT 1114  DEDUP AUTHORS WITHIN ONE REFERENCE -   TKT1114 
002400*                          BORROWED THE RRI245 SCREEN-FOR-        TKT1114 
002500*                          DUPES SHAPE.                           TKT1114 
002600*  09/14/94 RLD  TKT 1131  PUBMED NON-NUMERIC NOW ABENDS THE RUN  TKT1131 
002700*                          INSTEAD OF WRITING A ZERO.             TKT1131 
002800*  11/30/94 SW   TKT 1166  FIXED FOLD-TEXT EATING THE LAST WORD   TKT1166 
002900*                          OF A CONTINUED LINE WHEN THE LINE      TKT1166 
003000*                          WAS EXACTLY 12 SPACES LONG.            TKT1166 
003100*  02/08/95 SW   TKT 1201  DIRECTORY LISTING NOW VALIDATED ON     TKT1201 
003200*                          OPEN - RETURN-CODE 1 IF GBKDIR WON'T   TKT1201 
003300*                          OPEN, PER DEPT STANDARD.               TKT1201 
003400*  05/17/95 JMT  TKT 1240  AUTHOR TABLE OVERFLOW (>20) NOW        TKT1240 
003500*                          LOGGED TO SYSOUT INSTEAD OF SILENTLY   TKT1240 
003600*                          DROPPED.                               TKT1240 
003700*  01/04/96 SW   TKT 1305  DYNAMIC ASSIGN OF GBFFILE CLEANED UP   TKT1305 
003800*                          AFTER THE UPGRADE TO THE 96 RUNTIME.   TKT1305 
003900*  08/19/97 RLD  TKT 1388  ACCESSION LINE WAS NOT BEING RESET     TKT1388 
004000*                          BETWEEN ENTRIES - STALE VALUE COULD    TKT1388 
004100*                          SURVIVE ONTO THE NEXT LOCUS.           TKT1388 
004200*  12/02/98 SW   TKT 1450  Y2K - GBKDIR LISTING DATES PASSED      TKT1450 
004300*                          THROUGH UNTOUCHED, THIS PROGRAM        TKT1450 
004400*                          CARRIES NO CENTURY-SENSITIVE DATE      TKT1450 
004500*                          FIELDS.  NO CODE CHANGE REQUIRED,      TKT1450 
004600*                          SIGNED OFF PER Y2K AUDIT.              TKT1450 
004700*  01/11/99 SW   TKT 1450  Y2K AUDIT CLOSEOUT - SEE ABOVE.        TKT1450 
004800*  06/03/00 JMT  TKT 1502  TRACE SWITCH (UPSI-0) ADDED FOR THE    TKT1502 
004900*                          NIGHTLY BATCH - TURNED ON FROM THE     TKT1502 
005000*                          JCL WHEN A LOAD RUN NEEDS CHASING.     TKT1502 
005100*  09/27/02 SW   TKT 1588  GBKDIR ENTRIES LONGER THAN THE OLD     TKT1588 
005200*                          64-BYTE FIELD NOW FIT - WIDENED TO     TKT1588 
005300*                          80 TO MATCH GBQUERY.                   TKT1588 
005400*  03/15/05 SW   TKT 1650  MINOR - DEFINITION FOLD NOW STOPS      TKT1650 
005500*                          CLEANLY AT 200 BYTES INSTEAD OF        TKT1650 
005600*                          TRUNCATING MID-WORD.                   TKT1650 
005700*  09/12/06 RLD  TKT 1706  .GBFF FILTER IN P1 WAS COMPARING A     TKT1706 
005800*                          FIXED 76-80 SLICE OF THE 80-BYTE       TKT1706 
005900*                          DIRECTORY ENTRY, WHICH IS ALL SPACES   TKT1706 
006000*                          FOR ANY NAME UNDER 75 BYTES - LOADER   TKT1706 
006100*                          WAS SKIPPING EVERY FILE.  FILTER NOW   TKT1706 
006200*                          CHECKS THE END OF THE TRIMMED NAME.    TKT1706 
006300*                          ALSO: A REFERENCE WITH NO AUTHORS      TKT1706 
006400*                          LINE WAS INHERITING THE PRIOR          TKT1706 
006500*                          REFERENCE'S AUTH-TEXT AND SPLITTING    TKT1706 
006600*                          SOMEONE ELSE'S AUTHOR LIST INTO ITS    TKT1706 
006700*                          OWN REF-AUTHOR-TAB - P8 NOW CLEARS     TKT1706 
006800*                          AUTH-TEXT ON ENTRY.                    TKT1706 
006900*  11/02/06 RLD  TKT 1710  DEPT AUDIT OF THE BATCH LIBRARY FLAGGEDTKT1710 
007000*                          THIS PROGRAM'S WORKING STORAGE AS OFF  TKT1710 
007100*                          STANDARD - GENERIC "WS-" PREFIX ON     TKT1710 
007200*                          EVERYTHING INSTEAD OF THE SHOP'S USUAL TKT1710 
007300*                          PER-AREA STEMS, AND EVERY PARAGRAPH    TKT1710 
007400*                          PAIRED -I/-F INSTEAD OF THE NUMBERED   TKT1710 
007500*                          P-SERIES WITH -EXIT ON THE RANGE       TKT1710 
007600*                          TERMINATOR ONLY.  RENAMED THROUGHOUT - TKT1710 
007700*                          NO LOGIC CHANGED BY THIS ENTRY.        TKT1710 
007800***************************************************************
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     CLASS GBK-ALPHA IS "A" THRU "Z"
008400     UPSI-0 ON STATUS IS GBK-TRACE-ON
008500     UPSI-0 OFF STATUS IS GBK-TRACE-OFF.
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800
008900     SELECT GBKPARM ASSIGN TO "S20" ORGANIZATION
009000         LINE SEQUENTIAL.
009100
009200     SELECT GBKDIR  ASSIGN TO "S25" ORGANIZATION
009300         LINE SEQUENTIAL
009400         FILE STATUS IS FS-DIR.
009500
009600     SELECT GBFFILE ASSIGN TO GBF-PATH ORGANIZATION
009700         LINE SEQUENTIAL
009800         FILE STATUS IS FS-GBF.
009900
010000     SELECT ENTRYOUT ASSIGN TO "S30" ORGANIZATION
010100         LINE SEQUENTIAL.
010200
010300     SELECT REFOUT   ASSIGN TO "S35" ORGANIZATION
010400         LINE SEQUENTIAL.
010500
010600 DATA DIVISION.
010700
010800 FILE SECTION.
010900
011000 FD  GBKPARM.
011100     COPY gbkldp.CPY IN "C:\CMS\COPYLIB\GBK".
011200
011300 FD  GBKDIR.
011400 01  GBKDIR01                    PIC X(80).
011500
011600 FD  GBFFILE.
011700 01  GBFFILE01                   PIC X(200).
011800
011900 FD  ENTRYOUT.
012000     COPY gbkentry.CPY IN "C:\CMS\COPYLIB\GBK".
012100
012200 FD  REFOUT.
012300     COPY gbkref.CPY IN "C:\CMS\COPYLIB\GBK".
012400
012500 WORKING-STORAGE SECTION.
012600*=======================*
012700*----------- STATUS AND SWITCHES --------------------------------
012800 77  FS-DIR                      PIC XX      VALUE SPACES.
012900 77  FS-GBF                      PIC XX      VALUE SPACES.
013000 77  ENTRY-OPEN-SW                PIC X      VALUE "N".
013100     88  ENTRY-IS-OPEN                       VALUE "Y".
013200     88  ENTRY-NOT-OPEN                      VALUE "N".
013300 77  REF-OPEN-SW                  PIC X      VALUE "N".
013400     88  REF-IS-OPEN                         VALUE "Y".
013500     88  REF-NOT-OPEN                        VALUE "N".
013600 77  LINE-EOF-SW                  PIC X     VALUE "N".
013700     88  LN-AT-EOF                           VALUE "Y".
013800     88  LN-NOT-EOF                          VALUE "N".
013900 77  PUSHBACK-SW                  PIC X     VALUE "N".
014000     88  PUSHBACK-PEND                       VALUE "Y".
014100     88  NO-PUSHBACK                         VALUE "N".
014200
014300*----------- COUNTERS (COMP PER DEPT STANDARD) ------------------
014400 77  ENT-SEQ                     PIC 9(8)  COMP VALUE 0.
014500 77  ENT-REFCNT                   PIC 9(3)  COMP VALUE 0.
014600 77  REF-SEQNO                   PIC 9(3)  COMP VALUE 0.
014700 77  FILE-CNT                    PIC 9(5)  COMP VALUE 0.
014800 77  KW-OFF                      PIC 9(3)  COMP VALUE 0.
014900
015000*----------- LINE BUFFERS ----------------------------------------
015100 01  LINE-RAW                    PIC X(200).
015200 01  LINE-VIEW REDEFINES LINE-RAW.
015300     02  LINE-PFX12              PIC X(12).
015400     02  LINE-REST               PIC X(188).
015500 01  PUSHBACK-LINE                PIC X(200).
015600 01  LINE-STRIP                  PIC X(200).
015700*    TKT 1706 - DROPPED THE FIXED 76-80 "EXTENSION" VIEW.  NAMES
015800*    SHORTER THAN 75 BYTES (I.E. ALL OF THEM) LEFT THAT SLICE
015900*    ALL SPACES, SO THE .GBFF TEST NEVER MATCHED.  THE SUFFIX
016000*    IS NOW CHECKED AGAINST THE END OF THE TRIMMED NAME - SEE
016100*    P1.
016200 01  DIR-ENT                      PIC X(80).
016300 01  GBK-DIR                      PIC X(80).
016400 01  GBF-PATH                     PIC X(160).
016500
016600*----------- GENERIC TRIM SCRATCH (LTRIM+RTRIM, NO FUNCTIONS) ----
016700 01  SCRATCH                      PIC X(200).
016800 01  STRIP-RESULT                 PIC X(200).
016900 77  STRIP-POS                   PIC 9(4)  COMP VALUE 0.
017000 77  STRIP-ENDP                  PIC 9(4)  COMP VALUE 0.
017100 77  STRIP-LEN                   PIC 9(4)  COMP VALUE 0.
017200
017300*----------- FOLD (CONTINUATION-LINE JOIN) WORK AREA -------------
017400 01  FOLD-RESULT                  PIC X(200).
017500 77  FOLD-LEN                    PIC 9(4)  COMP VALUE 0.
017600
017700*----------- AUTHOR SPLIT WORK AREA ---------------------------
017800 01  AUTH-TEXT                    PIC X(200).
017900 01  AUTH-RAW-TAB.
018000     02  AUTH-RAW-01              PIC X(60).
018100     02  AUTH-RAW-02              PIC X(60).
018200     02  AUTH-RAW-03              PIC X(60).
018300     02  AUTH-RAW-04              PIC X(60).
018400     02  AUTH-RAW-05              PIC X(60).
018500     02  AUTH-RAW-06              PIC X(60).
018600     02  AUTH-RAW-07              PIC X(60).
018700     02  AUTH-RAW-08              PIC X(60).
018800     02  AUTH-RAW-09              PIC X(60).
018900     02  AUTH-RAW-10              PIC X(60).
019000     02  AUTH-RAW-11              PIC X(60).
019100     02  AUTH-RAW-12              PIC X(60).
019200     02  AUTH-RAW-13              PIC X(60).
019300     02  AUTH-RAW-14              PIC X(60).
019400     02  AUTH-RAW-15              PIC X(60).
019500     02  AUTH-RAW-16              PIC X(60).
019600     02  AUTH-RAW-17              PIC X(60).
019700     02  AUTH-RAW-18              PIC X(60).
019800     02  AUTH-RAW-19              PIC X(60).
019900     02  AUTH-RAW-20              PIC X(60).
020000 01  AUTH-RAW-X REDEFINES AUTH-RAW-TAB.
020100     02  AUTH-RAW-ENT             PIC X(60) OCCURS 20 TIMES.
020200 77  AUTH-RAW-CNT                 PIC 9(3)  COMP VALUE 0.
020300 77  AUTH-IX                     PIC 9(3)  COMP VALUE 0.
020400 77  AUTH-JX                     PIC 9(3)  COMP VALUE 0.
020500 77  AUTH-DUP-SW                   PIC X    VALUE "N".
020600     88  AUTH-IS-DUP                         VALUE "Y".
020700     88  AUTH-NOT-DUP                         VALUE "N".
020800
020900*----------- PUBMED NUMERIC VALIDATION ------------------------
021000 01  PUBM-EDIT                    PIC X(9).
021100 01  PUBM-NUM REDEFINES PUBM-EDIT
021200                                  PIC 9(9).
021300
021400 PROCEDURE DIVISION.
021500
021600 0005-START.
021700*    LOAD THE RUN PARAMETERS - ONE RECORD NAMING THE DIRECTORY
021800*    OF .GBFF FILES THIS RUN IS TO SCAN.
021900     OPEN INPUT GBKPARM.
022000     READ GBKPARM
022100       AT END
022200         DISPLAY "GBLOAD - NO RUN PARAMETERS SUPPLIED"
022300         MOVE 1 TO RETURN-CODE
022400         STOP RUN
022500     END-READ
022600     MOVE GBKLD-DIR TO GBK-DIR.
022700     CLOSE GBKPARM.
022800
022900     OPEN INPUT GBKDIR.
023000     IF FS-DIR NOT = "00"
023100         DISPLAY "GBLOAD - INPUT DIRECTORY LISTING NOT FOUND: "
023200             GBK-DIR
023300         MOVE 1 TO RETURN-CODE
023400         STOP RUN
023500     END-IF.
023600
023700     OPEN OUTPUT ENTRYOUT REFOUT.
023800     SET ENTRY-NOT-OPEN TO TRUE.
023900     SET REF-NOT-OPEN TO TRUE.
024000     SET NO-PUSHBACK TO TRUE.
024100
024200 P1.
024300*    NEXT NAME FROM THE DIRECTORY LISTING, IN LISTING ORDER.
024400     READ GBKDIR INTO DIR-ENT
024500       AT END
024600         GO TO 9000-WRAPUP
024700     END-READ
024800
024900     IF GBK-TRACE-ON
025000         DISPLAY "GBLOAD TRACE - DIRECTORY ENTRY " DIR-ENT
025100     END-IF
025200
025300*    TKT 1706 - SUFFIX CHECKED AGAINST THE END OF THE TRIMMED
025400*    NAME, NOT A FIXED COLUMN SLICE (NAMES ARE VARIABLE LENGTH,
025500*    LEFT-JUSTIFIED, BLANK-PADDED TO 80).
025600     MOVE DIR-ENT TO SCRATCH
025700     PERFORM P4 THRU P4-EXIT
025800     IF STRIP-LEN < 6
025900         OR STRIP-RESULT(STRIP-LEN - 4:5)
026000             NOT = ".gbff"
026100         GO TO P1
026200     END-IF
026300
026400     ADD 1 TO FILE-CNT
026500     DISPLAY DIR-ENT
026600
026700     STRING GBK-DIR DELIMITED BY SPACE
026800            "/" DELIMITED BY SIZE
026900            DIR-ENT DELIMITED BY SPACE
027000            INTO GBF-PATH
027100
027200     OPEN INPUT GBFFILE
027300     IF FS-GBF NOT = "00"
027400         DISPLAY "GBLOAD - CANNOT OPEN " GBF-PATH
027500         GO TO P1
027600     END-IF
027700     SET NO-PUSHBACK TO TRUE.
027800
027900 P2.
028000*    MAIN LINE LOOP FOR THE CURRENT .GBFF FILE.
028100     PERFORM P3 THRU P3-EXIT
028200     IF LN-AT-EOF
028300         PERFORM P9 THRU P9-EXIT
028400         PERFORM P10 THRU P10-EXIT
028500         CLOSE GBFFILE
028600         GO TO P1
028700     END-IF
028800
028900     MOVE LINE-RAW TO SCRATCH
029000     PERFORM P4 THRU P4-EXIT
029100     MOVE STRIP-RESULT TO LINE-STRIP
029200
029300     IF LINE-STRIP(1:5) = "LOCUS"
029400         PERFORM P11 THRU P11-EXIT
029500     ELSE
029600     IF LINE-STRIP(1:9) = "ACCESSION" AND ENTRY-IS-OPEN
029700         PERFORM P12 THRU P12-EXIT
029800     ELSE
029900     IF LINE-STRIP(1:10) = "DEFINITION" AND ENTRY-IS-OPEN
030000         PERFORM P14 THRU P14-EXIT
030100     ELSE
030200     IF LINE-STRIP(1:9) = "REFERENCE" AND ENTRY-IS-OPEN
030300         PERFORM P15 THRU P15-EXIT
030400     ELSE
030500     IF LINE-STRIP(1:7) = "AUTHORS" AND REF-IS-OPEN
030600         PERFORM P16 THRU P16-EXIT
030700     ELSE
030800     IF LINE-STRIP(1:5) = "TITLE" AND REF-IS-OPEN
030900         PERFORM P17 THRU P17-EXIT
031000     ELSE
031100     IF LINE-STRIP(1:7) = "JOURNAL" AND REF-IS-OPEN
031200         PERFORM P18 THRU P18-EXIT
031300     ELSE
031400     IF LINE-STRIP(1:6) = "PUBMED" AND REF-IS-OPEN
031500         PERFORM P19 THRU P19-EXIT
031600     END-IF.
031700
031800     GO TO P2.
031900
032000***************************************************************
032100*  P3 - RETURNS THE NEXT LOGICAL LINE, EITHER FROM THE ONE-
032200*  LINE PUSHBACK BUFFER (SET BY P5 WHEN IT READS TOO FAR) OR
032300*  FROM THE FILE ITSELF.
032400***************************************************************
032500 P3.
032600     IF PUSHBACK-PEND
032700         MOVE PUSHBACK-LINE TO LINE-RAW
032800         SET NO-PUSHBACK TO TRUE
032900         SET LN-NOT-EOF TO TRUE
033000     ELSE
033100         READ GBFFILE INTO LINE-RAW
033200           AT END
033300             SET LN-AT-EOF TO TRUE
033400             MOVE SPACE TO LINE-RAW
033500           NOT AT END
033600             SET LN-NOT-EOF TO TRUE
033700         END-READ
033800     END-IF.
033900 P3-EXIT.
034000     EXIT.
034100
034200***************************************************************
034300*  P4 - HAND-ROLLED LEADING/TRAILING BLANK TRIM.  CALLER MOVES
034400*  THE TEXT TO BE TRIMMED INTO SCRATCH FIRST; RESULT COMES
034500*  BACK IN STRIP-RESULT/STRIP-LEN.  NO INTRINSIC FUNCTIONS PER
034600*  DEPT STANDARD - SEE TKT 1102.
034700***************************************************************
034800 P4.
034900     MOVE 1 TO STRIP-POS
035000     MOVE 200 TO STRIP-ENDP
035100     PERFORM P4-1 THRU P4-1-EXIT
035200         UNTIL STRIP-POS > 200
035300         OR SCRATCH(STRIP-POS:1) NOT = SPACE
035400     PERFORM P4-2 THRU P4-2-EXIT
035500         UNTIL STRIP-ENDP = 0
035600         OR SCRATCH(STRIP-ENDP:1) NOT = SPACE
035700     MOVE SPACE TO STRIP-RESULT
035800     IF STRIP-POS > STRIP-ENDP
035900         MOVE 0 TO STRIP-LEN
036000     ELSE
036100         MOVE SCRATCH(STRIP-POS:STRIP-ENDP -
036200             STRIP-POS + 1) TO STRIP-RESULT
036300         COMPUTE STRIP-LEN =
036400             STRIP-ENDP - STRIP-POS + 1
036500     END-IF.
036600 P4-EXIT.
036700     EXIT.
036800
036900 P4-1.
037000     ADD 1 TO STRIP-POS.
037100 P4-1-EXIT.
037200     EXIT.
037300
037400 P4-2.
037500     SUBTRACT 1 FROM STRIP-ENDP.
037600 P4-2-EXIT.
037700     EXIT.
037800
037900***************************************************************
038000*  P5 - APPENDS EVERY FOLLOWING RAW LINE THAT BEGINS WITH 12
038100*  BLANKS TO FOLD-RESULT, STRIPPED AND JOINED WITH ONE SPACE.
038200*  ENTRY: FOLD-RESULT ALREADY HOLDS THE FIRST PIECE OF TEXT,
038300*  LEFT-JUSTIFIED, WITH FOLD-LEN SET TO ITS LENGTH.  STOPS AND
038400*  PUSHES BACK THE FIRST NON-CONTINUATION LINE IT READS - SEE
038500*  TKT 1166.  TKT 1650/TKT 1710 - A PIECE THAT WOULD CARRY
038600*  FOLD-LEN PAST 200 IS NOT APPENDED AT ALL, SO THE RESULT
038700*  NEVER SPLITS A WORD AT THE 200-BYTE WALL; THE LINE IS STILL
038800*  CONSUMED (NOT PUSHED BACK - IT IS A CONTINUATION LINE) SO
038900*  THE DRIVE LOOP IN P6 KEEPS MOVING.
039000***************************************************************
039100 P5.
039200     IF LN-AT-EOF
039300         GO TO P5-EXIT
039400     END-IF
039500     IF LINE-RAW(1:12) NOT = SPACES
039600         MOVE LINE-RAW TO PUSHBACK-LINE
039700         SET PUSHBACK-PEND TO TRUE
039800         GO TO P5-EXIT
039900     END-IF
040000     MOVE LINE-RAW TO SCRATCH
040100     PERFORM P4 THRU P4-EXIT
040200     IF STRIP-LEN = 0
040300         GO TO P5-READ
040400     END-IF
040500     IF FOLD-LEN > 0
040600         IF FOLD-LEN + 1 + STRIP-LEN > 200
040700             GO TO P5-READ
040800         END-IF
040900         ADD 1 TO FOLD-LEN
041000         MOVE SPACE TO FOLD-RESULT(FOLD-LEN:1)
041100     ELSE
041200         IF STRIP-LEN > 200
041300             GO TO P5-READ
041400         END-IF
041500     END-IF
041600     MOVE STRIP-RESULT(1:STRIP-LEN)
041700         TO FOLD-RESULT(FOLD-LEN + 1:STRIP-LEN)
041800     ADD STRIP-LEN TO FOLD-LEN.
041900 P5-READ.
042000     PERFORM P3 THRU P3-EXIT.
042100 P5-EXIT.
042200     EXIT.
042300
042400*    DRIVES P5 UNTIL IT PUSHES BACK OR HITS EOF.
042500 P6.
042600     PERFORM P3 THRU P3-EXIT
042700     PERFORM P5 THRU P5-EXIT
042800         UNTIL LN-AT-EOF OR PUSHBACK-PEND.
042900 P6-EXIT.
043000     EXIT.
043100
043200***************************************************************
043300*  P7 / P8 - NEW-ENTRY / NEW-REF DEFAULTS, PER SPEC, ARE THE
043400*  LITERAL "unknown" FOR TEXT AND ZERO FOR THE PUBMED ID.
043500***************************************************************
043600 P7.
043700     ADD 1 TO ENT-SEQ
043800     MOVE ENT-SEQ TO ENTRY-SEQ
043900     MOVE "unknown" TO ENTRY-LOCUS
044000     MOVE "unknown" TO ENTRY-ACCESSION
044100     MOVE "unknown" TO ENTRY-DEFINITION
044200     MOVE 0 TO ENT-REFCNT
044300     MOVE 0 TO REF-SEQNO
044400     SET ENTRY-IS-OPEN TO TRUE.
044500 P7-EXIT.
044600     EXIT.
044700
044800 P8.
044900     ADD 1 TO REF-SEQNO
045000     MOVE ENT-SEQ TO REF-ENTRY-SEQ
045100     MOVE REF-SEQNO TO REF-SEQ
045200     MOVE "unknown" TO REF-TITLE
045300     MOVE "unknown" TO REF-JOURNAL
045400     MOVE 0 TO REF-PUBMED-ID
045500     MOVE 0 TO REF-AUTHOR-COUNT
045600*    TKT 1706 - AUTH-TEXT IS SHARED WORKING STORAGE, NOT PART
045700*    OF REFWK01 - IF THIS REFERENCE NEVER SEES AN AUTHORS
045800*    LINE, IT MUST NOT INHERIT THE PRIOR REFERENCE'S TEXT.
045900     MOVE SPACE TO AUTH-TEXT
046000     SET REF-IS-OPEN TO TRUE.
046100 P8-EXIT.
046200     EXIT.
046300
046400***************************************************************
046500*  P9 / P10 - FLUSH-REF / FLUSH-ENTRY.  EMIT THE RECORD
046600*  CURRENTLY BEING BUILT.  CALLED ON A NEW LOCUS/REFERENCE
046700*  KEYWORD AND AT END-OF-FILE.
046800***************************************************************
046900 P9.
047000     IF REF-IS-OPEN
047100         PERFORM P20 THRU P20-EXIT
047200         WRITE REFWK01
047300         ADD 1 TO ENT-REFCNT
047400         SET REF-NOT-OPEN TO TRUE
047500     END-IF.
047600 P9-EXIT.
047700     EXIT.
047800
047900 P10.
048000     IF ENTRY-IS-OPEN
048100         PERFORM P9 THRU P9-EXIT
048200         MOVE ENT-REFCNT TO ENTRY-REF-COUNT
048300         WRITE ENTRYWK01
048400         SET ENTRY-NOT-OPEN TO TRUE
048500     END-IF.
048600 P10-EXIT.
048700     EXIT.
048800
048900***************************************************************
049000*  KEYWORD HANDLERS
049100***************************************************************
049200 P11.
049300     PERFORM P10 THRU P10-EXIT
049400     PERFORM P7 THRU P7-EXIT
049500     MOVE LINE-STRIP TO ENTRY-LOCUS.
049600 P11-EXIT.
049700     EXIT.
049800
049900 P12.
050000     MOVE LINE-STRIP TO ENTRY-ACCESSION.
050100 P12-EXIT.
050200     EXIT.
050300
050400*    SHARED SETUP FOR DEFINITION(11)/AUTHORS(9)/TITLE(6)/
050500*    JOURNAL(8) - OFFSET INTO THE STRIPPED LINE VARIES BY
050600*    KEYWORD, SET BY THE CALLER IN KW-OFF.
050700 P13.
050800     MOVE LINE-STRIP(KW-OFF:201 - KW-OFF)
050900         TO SCRATCH
051000     PERFORM P4 THRU P4-EXIT
051100     MOVE SPACE TO FOLD-RESULT
051200     MOVE 0 TO FOLD-LEN
051300     IF STRIP-LEN > 0
051400         MOVE STRIP-RESULT(1:STRIP-LEN)
051500             TO FOLD-RESULT(1:STRIP-LEN)
051600         MOVE STRIP-LEN TO FOLD-LEN
051700     END-IF
051800     PERFORM P6 THRU P6-EXIT.
051900
052000 P14.
052100     MOVE 11 TO KW-OFF
052200     PERFORM P13
052300     MOVE FOLD-RESULT TO ENTRY-DEFINITION.
052400 P14-EXIT.
052500     EXIT.
052600
052700 P15.
052800     PERFORM P9 THRU P9-EXIT
052900     PERFORM P8 THRU P8-EXIT.
053000 P15-EXIT.
053100     EXIT.
053200
053300 P16.
053400     MOVE 9 TO KW-OFF
053500     PERFORM P13
053600     MOVE FOLD-RESULT TO AUTH-TEXT.
053700 P16-EXIT.
053800     EXIT.
053900
054000 P17.
054100     MOVE 6 TO KW-OFF
054200     PERFORM P13
054300     MOVE FOLD-RESULT TO REF-TITLE.
054400 P17-EXIT.
054500     EXIT.
054600
054700 P18.
054800     MOVE 8 TO KW-OFF
054900     PERFORM P13
055000     MOVE FOLD-RESULT TO REF-JOURNAL.
055100 P18-EXIT.
055200     EXIT.
055300
055400 P19.
055500     MOVE LINE-STRIP(8:193) TO SCRATCH
055600     PERFORM P4 THRU P4-EXIT
055700     MOVE SPACE TO PUBM-EDIT
055800     IF STRIP-LEN > 9
055900         DISPLAY "GBLOAD - NON-NUMERIC PUBMED ID: "
056000             LINE-STRIP
056100         MOVE 1 TO RETURN-CODE
056200         STOP RUN
056300     END-IF
056400     IF STRIP-LEN > 0
056500         MOVE STRIP-RESULT(1:STRIP-LEN)
056600             TO PUBM-EDIT(10 - STRIP-LEN:
056700                 STRIP-LEN)
056800         INSPECT PUBM-EDIT REPLACING LEADING SPACE BY "0"
056900     ELSE
057000         MOVE "000000000" TO PUBM-EDIT
057100     END-IF
057200     IF PUBM-EDIT NOT NUMERIC
057300         DISPLAY "GBLOAD - NON-NUMERIC PUBMED ID: "
057400             LINE-STRIP
057500         MOVE 1 TO RETURN-CODE
057600         STOP RUN
057700     END-IF
057800     MOVE PUBM-NUM TO REF-PUBMED-ID.
057900 P19-EXIT.
058000     EXIT.
058100
058200***************************************************************
058300*  P20 - SPLITS AUTH-TEXT ON ", " OR " and ", TRIMS EACH NAME,
058400*  AND ADDS IT TO REF-AUTHOR-TAB IF IT IS NOT ALREADY THERE -
058500*  DEDUP SHAPE TAKEN FROM RRI245 C1/C2.
058600***************************************************************
058700 P20.
058800     MOVE 0 TO AUTH-RAW-CNT
058900     MOVE SPACE TO AUTH-RAW-TAB
059000     IF AUTH-TEXT NOT = SPACE
059100         UNSTRING AUTH-TEXT DELIMITED BY ", " OR " and "
059200             INTO AUTH-RAW-01 AUTH-RAW-02 AUTH-RAW-03
059300                  AUTH-RAW-04 AUTH-RAW-05 AUTH-RAW-06
059400                  AUTH-RAW-07 AUTH-RAW-08 AUTH-RAW-09
059500                  AUTH-RAW-10 AUTH-RAW-11 AUTH-RAW-12
059600                  AUTH-RAW-13 AUTH-RAW-14 AUTH-RAW-15
059700                  AUTH-RAW-16 AUTH-RAW-17 AUTH-RAW-18
059800                  AUTH-RAW-19 AUTH-RAW-20
059900             TALLYING IN AUTH-RAW-CNT
060000     END-IF
060100     MOVE 0 TO AUTH-IX
060200     PERFORM P20-1 THRU P20-1-EXIT
060300         UNTIL AUTH-IX >= AUTH-RAW-CNT.
060400 P20-EXIT.
060500     EXIT.
060600
060700 P20-1.
060800     ADD 1 TO AUTH-IX
060900     MOVE AUTH-RAW-ENT(AUTH-IX) TO SCRATCH
061000     PERFORM P4 THRU P4-EXIT
061100     IF STRIP-LEN > 0
061200         PERFORM P21 THRU P21-EXIT
061300         IF AUTH-NOT-DUP
061400             IF REF-AUTHOR-COUNT < 20
061500                 ADD 1 TO REF-AUTHOR-COUNT
061600                 MOVE STRIP-RESULT
061700                     TO REF-AUTHOR-TAB(REF-AUTHOR-COUNT)
061800             ELSE
061900                 DISPLAY "GBLOAD - AUTHOR TABLE FULL, DROPPED "
062000                     STRIP-RESULT
062100             END-IF
062200         END-IF
062300     END-IF.
062400 P20-1-EXIT.
062500     EXIT.
062600
062700 P21.
062800     SET AUTH-NOT-DUP TO TRUE
062900     MOVE 0 TO AUTH-JX
063000     PERFORM P21-1 THRU P21-1-EXIT
063100         UNTIL AUTH-JX >= REF-AUTHOR-COUNT.
063200 P21-EXIT.
063300     EXIT.
063400
063500 P21-1.
063600     ADD 1 TO AUTH-JX
063700     IF REF-AUTHOR-TAB(AUTH-JX) = STRIP-RESULT
063800         SET AUTH-IS-DUP TO TRUE
063900     END-IF.
064000 P21-1-EXIT.
064100     EXIT.
064200
064300***************************************************************
064400*  9000-WRAPUP - CLOSE DOWN, REPORT HOW MANY FILES THIS RUN
064500*  PICKED UP.
064600***************************************************************
064700 9000-WRAPUP.
064800     CLOSE GBKDIR GBFFILE ENTRYOUT REFOUT.
064900     DISPLAY FILE-CNT " GBFF FILE(S) LOADED".
065000     MOVE 0 TO RETURN-CODE.
065100     STOP RUN.
