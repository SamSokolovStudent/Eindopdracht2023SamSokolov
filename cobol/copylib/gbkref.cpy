000100***************************************************************
000200*  GBKREF.CPY
000300*  GENBANK REFERENCE WORK RECORD - CHILD OF ENTRYWK01.
000400*  REF-KEY = REF-ENTRY-SEQ (PARENT ENTRY-SEQ) + REF-SEQ (THIS
000500*  REFERENCE'S POSITION WITHIN THE ENTRY), SAME SHAPE AS THE
000600*  CC-KEY8/CC-KEY3 CHARGE KEY IN THE BILLING SYSTEM.
000700*  REF-AUTHOR-TAB IS CAPPED AT 20 - NO ENTRY IN THE SAMPLE DATA
000800*  HAS COME CLOSE TO THAT, AND THE SHOP NEVER SIZES A TABLE
000900*  DYNAMICALLY.  OVERFLOW AUTHORS ARE DROPPED AND LOGGED, SEE
001000*  GBLOAD P20-EXIT (THE AUTHOR-SPLIT/DEDUP PARAGRAPH).
001100***************************************************************
001200 01  REFWK01.
001300     02  REF-KEY.
001400         03  REF-ENTRY-SEQ       PIC 9(8).
001500         03  REF-SEQ             PIC 9(3).
001600     02  REF-TITLE               PIC X(200).
001700     02  REF-JOURNAL             PIC X(200).
001800     02  REF-PUBMED-ID           PIC 9(9).
001900     02  REF-AUTHOR-COUNT        PIC 9(3).
002000     02  REF-AUTHOR-TAB OCCURS 20 TIMES
002100                                 PIC X(60).
002200     02  FILLER                  PIC X(20).
