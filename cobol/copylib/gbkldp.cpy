000100***************************************************************
000200*  GBKLDP.CPY
000300*  RUN-PARAMETER RECORD FOR THE GENBANK LOADER (GBLOAD).
000400*  ONE RECORD, ONE LINE, NAMING THE DIRECTORY OF .GBFF FILES
000500*  TO SCAN FOR THIS RUN.
000600***************************************************************
000700 01  GBKLD01.
000800     02  GBKLD-DIR           PIC X(80).
000900     02  FILLER              PIC X(20).
