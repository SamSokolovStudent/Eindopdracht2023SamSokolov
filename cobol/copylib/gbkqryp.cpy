000100***************************************************************
000200*  GBKQRYP.CPY
000300*  RUN-PARAMETER RECORD FOR THE GENBANK QUERY PROGRAM (GBQUERY).
000400*  ONE RECORD, ONE LINE -
000500*    GBKQY-MODE    "A" = ALL AUTHORS
000600*                  "P" = ALL PUBLICATIONS
000700*                  "B" = PUBLICATIONS BY ONE AUTHOR (GBKQY-ARG)
000800*                  "T" = AUTHORS OF ONE PUBLICATION (GBKQY-ARG)
000900*    GBKQY-ARG     AUTHOR NAME (MODE B) OR TITLE FRAGMENT
001000*                  (MODE T).  UNUSED FOR MODE A OR P.
001100*    GBKQY-OUTSW   "Y" - APPEND RESULT LINES TO GBKQY-OUTFILE
001200*                  "N" - WRITE RESULT LINES TO SYSOUT
001300***************************************************************
001400 01  GBKQY01.
001500     02  GBKQY-MODE          PIC X.
001600     02  GBKQY-ARG           PIC X(200).
001700     02  GBKQY-OUTSW         PIC X.
001800     02  GBKQY-OUTFILE       PIC X(80).
001900     02  FILLER              PIC X(10).
