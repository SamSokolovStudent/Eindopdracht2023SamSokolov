000100***************************************************************
000200*  GBKENTRY.CPY
000300*  GENBANK ENTRY WORK RECORD.  WRITTEN BY GBLOAD (ONE PER
000400*  LOCUS ENCOUNTERED).  ENTRY-SEQ IS THE LOAD-TIME SEQUENCE
000500*  NUMBER; REFWK01 RECORDS CARRY IT BACK AS REF-ENTRY-SEQ TO
000600*  TIE A REFERENCE TO ITS PARENT ENTRY, THE SAME WAY CC-KEY8
000700*  TIES A CHARGE BACK TO ITS ACCOUNT.
000800*  TKT 1703 - NOT OPENED BY GBQUERY.  ALL FOUR LOOKUPS WORK
000900*  FROM REFWK01 ALONE (AUTHOR/TITLE DATA); LOCUS, ACCESSION,
001000*  DEFINITION AND REF-COUNT HAVE NO QUERY-TIME CONSUMER.  KEPT
001100*  ON ENTRYOUT FOR NOW IN CASE THE DESK EVER WANTS AN ENTRY-
001200*  LEVEL REPORT OFF THE LOAD RUN.
001300***************************************************************
001400 01  ENTRYWK01.
001500     02  ENTRY-KEY.
001600         03  ENTRY-SEQ           PIC 9(8).
001700     02  ENTRY-LOCUS             PIC X(80).
001800     02  ENTRY-ACCESSION         PIC X(80).
001900     02  ENTRY-DEFINITION        PIC X(200).
002000     02  ENTRY-REF-COUNT         PIC 9(3).
002100     02  FILLER                  PIC X(29).
